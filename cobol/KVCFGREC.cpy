000001*****************************************************************
000002*                                                                *
000003*    KVCFGREC -- CONFIGURATION RECORD (ONE PER RUN)             *
000004*    CHARGE-CONTROLLER CONSTANTS READ ONCE AT START OF JOB      *
000005*                                                                *
000006*    -------------------------------------------------------    *
000007*    VERS  | DATE       | BY  | COMMENT                         *
000008*    -------------------------------------------------------    *
000009*    A.00  | 1991-04-08 | BC  | ORIGINAL LAYOUT, 14 FIELDS       *
000010*    A.01  | 1998-11-20 | BC  | ADDED SCHED-START, Y2K DATE PASS *
000011*    A.02  | 2004-02-17 | RLJ | ADDED NIGHT-RECALC (SSF-3107)    *
000012*    A.03  | 2011-09-02 | KT  | ADDED THE BATTERY-STRATEGY       *
000013*          |            |     | FIELDS (EV-1042)                *
000014*    A.04  | 2019-08-05 | KT  | RECUT ALL 18 FIELDS TO COMP-3 SO *
000015*          |            |     | THE RECORD FITS THE STANDARD     *
000016*          |            |     | 80-BYTE LRECL -- WAS RUNNING      *
000017*          |            |     | DISPLAY USAGE AND HAD CREPT OUT   *
000018*          |            |     | TO 95 BYTES (EV-1478)            *
000019*****************************************************************
000020       01  KV-CONFIG-RECORD.
000021           05  CFG-MIN-AMPS           PIC 9(03)      COMP-3.
000022           05  CFG-MAX-AMPS           PIC 9(03)      COMP-3.
000023           05  CFG-MIN-POWER          PIC 9(06)V99   COMP-3.
000024           05  CFG-VEHICLE-CAPACITY   PIC 9(07)      COMP-3.
000025           05  CFG-PHASES             PIC 9(01)      COMP-3.
000026           05  CFG-VOLTS              PIC 9(03)      COMP-3.
000027           05  CFG-POLL-INTERVAL      PIC 9(05)      COMP-3.
000028           05  CFG-EFFICIENCY         PIC 9(01)V9(04) COMP-3.
000029           05  CFG-NIGHT-START        PIC 9(05)      COMP-3.
000030           05  CFG-NIGHT-END          PIC 9(05)      COMP-3.
000031           05  CFG-NIGHT-RECALC       PIC 9(05)      COMP-3.
000032           05  CFG-SCHED-START        PIC 9(05)      COMP-3.
000033* ---> BATTERY-STRATEGY SOC CUTOVERS, FIRST-MATCH-WINS
000034* ---> ORDER: NO-CHARGING / RESERVE / PEAK-SHAVE-MINIMAL
000035           05  CFG-BAT-SOC-THRESHOLDS.
000036               10  CFG-BAT-SOC-NOCHG      PIC 9(03)V99 COMP-3.
000037               10  CFG-BAT-SOC-RESERVE    PIC 9(03)V99 COMP-3.
000038               10  CFG-BAT-SOC-PSMIN      PIC 9(03)V99 COMP-3.
000039* ---> GRID-ASSIST POWER CEILINGS FOR RESERVE / PS-MIN / PS
000040           05  CFG-BAT-ASSIST-POWERS.
000041               10  CFG-BAT-PWR-RESERVE    PIC 9(06)V99 COMP-3.
000042               10  CFG-BAT-PWR-PSMIN      PIC 9(06)V99 COMP-3.
000043               10  CFG-BAT-PWR-PS         PIC 9(06)V99 COMP-3.
000044           05  FILLER                 PIC X(22).
