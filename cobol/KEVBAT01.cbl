000001       IDENTIFICATION DIVISION.
000002       PROGRAM-ID.    KEVBAT01.
000003       AUTHOR.        R C ESPINOSA.
000004       INSTALLATION.  RESIDENTIAL ENERGY SYSTEMS - BATCH OPERATIONS.
000005       DATE-WRITTEN.  04/08/1991.
000006       DATE-COMPILED.
000007       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000008*
000009*****************************************************************
000010*                                                               *
000011*    K E V B A T 0 1   --   C H A N G E   L O G                 *
000012*                                                               *
000013*  DATE       BY   REQUEST/TICKET    DESCRIPTION                *
000014*  ---------- ---- ----------------  --------------------------*
000015*  1991-04-08 RCE  (ORIGINAL)        ORIGINAL FILEPASS-STYLE    *
000016*                                    RECAST OF THE CHARGE       *
000017*                                    CONTROLLER RULES INTO A    *
000018*                                    BATCH JOB READING A        *
000019*                                    SNAPSHOT FILE INSTEAD OF   *
000020*                                    POLLING THE SITE           *
000021*                                    CONTROLLER DIRECTLY.       *
000022*  1993-02-11 RCE  SSF-0884          ADDED MIN-BATTERY-LOAD     *
000023*                                    POLICY AND THE PS-MIN      *
000024*                                    SUBSTITUTION RULE PER      *
000025*                                    ENGINEERING REQUEST.       *
000026*  1995-07-19 RCE  SSF-1140          ADDED SCHEDULED-WINDOW     *
000027*                                    CHECK AND THE "SCHEDULED   *
000028*                                    START" NOTE ON THE         *
000029*                                    DECISION RECORD.           *
000030*  1998-11-20 BC   SSF-1961 (Y2K)    YEAR 2000 DATE-FIELD       *
000031*                                    REVIEW.  NO STORED-DATE    *
000032*                                    ARITHMETIC IN THIS PGM --  *
000033*                                    WS-CURR-DATE IS DISPLAY    *
000034*                                    ONLY.  PASSED.             *
000035*  1999-01-06 BC   SSF-1961 (Y2K)    Y2K SIGN-OFF CONFIRMED.    *
000036*  2004-02-17 RLJ  SSF-3107          ADDED NIGHT-RECALC CACHE   *
000037*                                    AGING AND THE END-OF-      *
000038*                                    NIGHT MAX-SPEED SWITCH-    *
000039*                                    OVER.                     *
000040*  2007-05-30 RLJ  SSF-3482          CORRECTED AMP-CHANGE       *
000041*                                    TOTAL TO ACCUMULATE ON     *
000042*                                    START AND ADJUST ONLY,     *
000043*                                    NOT STOP (WAS DOUBLE-      *
000044*                                    COUNTING STOPS).           *
000045*  2011-09-02 KT   EV-1042           ADDED THE BATTERY-STRATEGY*
000046*                                    FIELDS TO CONFIG -- SEE    *
000047*                                    KVCFGREC CHANGE LOG.       *
000048*  2013-10-14 KT   EV-1205           ADDED THE 7-PLAN METRICS   *
000049*                                    TABLE (WAS 1 PLAN) PER     *
000050*                                    ENERGY DESK REQUEST FOR    *
000051*                                    WHAT-IF REPORTING ACROSS   *
000052*                                    ALL OPERATOR PLANS.        *
000053*  2015-03-02 KT   EV-1310           UNEXPECTED-CHARGING-       *
000054*                                    CHANGE HANDLER REWRITTEN   *
000055*                                    TO USE A ONE-RECORD LOOK-  *
000056*                                    AHEAD BUFFER FOR THE       *
000057*                                    DISCONNECT CHECK.          *
000058*  2019-08-05 KT   EV-1477           DROPPED THE UNREACHABLE    *
000059*                                    SCHEDULED LEG UNDER THE     *
000060*                                    ZERO-TARGET-AMPS BRANCH AT  *
000061*                                    3000 -- WS-OUTCOME-         *
000062*                                    SCHEDULED CANNOT BE SET     *
000063*                                    WHEN THE SITE IS NOT ALREADY*
000064*                                    CHARGING.  ADDED WS-RETURN- *
000065*                                    CODE (77-LEVEL) POSTED TO   *
000066*                                    THE STEP AT GOBACK.         *
000067*  2019-08-05 KT   EV-1478           CONFIG RECORD RECUT TO     *
000068*                                    COMP-3 -- SEE KVCFGREC      *
000069*                                    CHANGE LOG.  NO LRECL       *
000070*                                    CHANGE, STAYS 80 BYTES.     *
000071*  2019-08-06 KT   EV-1479           NIGHT-CACHE CLEAR/SET AT    *
000072*                                    2800/2810 NOW GUARDED ON    *
000073*                                    WS-CUR-PLAN-CODE = SNAP-    *
000074*                                    CHARGING-PLAN -- THE 6      *
000075*                                    WHAT-IF PASSES FOR THE      *
000076*                                    METRICS TABLE WERE CLEARING *
000077*                                    THE CACHE BEFORE THE SITE'S *
000078*                                    OWN NIGHTLY PLAN COULD EVER *
000079*                                    REUSE IT ACROSS CYCLES.     *
000080*                                                               *
000081*****************************************************************
000082       EJECT
000083*****************************************************************
000084*                                                               *
000085*A    ABSTRACT..                                                *
000086*     THIS JOB REPLACES THE ON-LINE CHARGE CONTROLLER'S         *
000087*     POLLING LOOP WITH A BATCH PASS OVER A FILE OF SITE         *
000088*     SNAPSHOTS.  FOR EACH SNAPSHOT IT DERIVES THE HOME-         *
000089*     BATTERY USAGE STRATEGY, THE FIVE POWER-SOURCING POLICY     *
000090*     POWERS, THE TARGET AMPS FOR ALL SEVEN OPERATOR PLANS,      *
000091*     AND THE ACTUAL START/STOP/ADJUST/MANUAL COMMAND FOR THE    *
000092*     PLAN CURRENTLY SELECTED AT THE SITE.  ONE METRICS          *
000093*     RECORD AND ONE DECISION RECORD ARE WRITTEN PER SNAPSHOT,   *
000094*     FOLLOWED BY A RUN-TOTALS TRAILER ON THE DECISION FILE.     *
000095*                                                               *
000096*J    JCL..                                                     *
000097*                                                               *
000098* //KEVBAT01 EXEC PGM=KEVBAT01                                  *
000099* //SYSOUT   DD SYSOUT=*                                        *
000100* //CONFIG   DD DISP=SHR,DSN=P54.KV.CTLCARDS.CONFIG              *
000101* //SNAPSHOT DD DISP=SHR,DSN=P54.KV.SITE.SNAPSHOTS               *
000102* //DECISION DD DSN=T54.T9511F.KEVBAT01.DECISION.DATA,           *
000103* //            DISP=(,CATLG,CATLG),UNIT=USER,                  *
000104* //            SPACE=(CYL,(5,3),RLSE),                         *
000105* //            DCB=(RECFM=FB,LRECL=80)                         *
000106* //METRICS   DD DSN=T54.T9511F.KEVBAT01.METRICS.DATA,           *
000107* //            DISP=(,CATLG,CATLG),UNIT=USER,                  *
000108* //            SPACE=(CYL,(5,3),RLSE),                         *
000109* //            DCB=(RECFM=FB,LRECL=200)                        *
000110* //SYSIN    DD DUMMY                                           *
000111* //*                                                           *
000112*                                                               *
000113*P    ENTRY PARAMETERS..                                        *
000114*     NONE.                                                     *
000115*                                                               *
000116*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000117*     I/O ERROR ON ANY OF THE FOUR FILES (SEE EOJ9900-ABEND),    *
000118*     RETURN-CODE 0016 POSTED TO THE STEP ON ABEND, ELSE 0000.   *
000119*                                                               *
000120*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000121*     NONE.                                                     *
000122*                                                               *
000123*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000124*     WS-PLAN-CODE-TABLE -- THE 7 OPERATOR PLAN CODES, FIXED     *
000125*     ORDER MA/SO/MS/NI/SN/MB/XS.                                *
000126*                                                               *
000127*****************************************************************
000128       EJECT
000129       ENVIRONMENT DIVISION.
000130       CONFIGURATION SECTION.
000131       SPECIAL-NAMES.
000132           C01 IS TOP-OF-FORM
000133           UPSI-0 ON STATUS IS KEV-TRACE-SWITCH-ON
000134                  OFF STATUS IS KEV-TRACE-SWITCH-OFF
000135           CLASS KEV-NUMERIC-CLASS IS '0123456789'.
000136       INPUT-OUTPUT SECTION.
000137       FILE-CONTROL.
000138           SELECT CONFIG-FILE ASSIGN TO CONFIG
000139               FILE STATUS IS WS-CONFIG-IO-STATUS.
000140           SELECT SNAPSHOT-FILE ASSIGN TO SNAPSHOT
000141               FILE STATUS IS WS-SNAPSHOT-IO-STATUS.
000142           SELECT DECISION-FILE ASSIGN TO DECISION
000143               FILE STATUS IS WS-DECISION-IO-STATUS.
000144           SELECT METRICS-FILE ASSIGN TO METRICS
000145               FILE STATUS IS WS-METRICS-IO-STATUS.
000146       EJECT
000147       DATA DIVISION.
000148       FILE SECTION.
000149       FD  CONFIG-FILE
000150           RECORDING MODE IS F
000151           BLOCK CONTAINS 0 RECORDS
000152           LABEL RECORDS ARE STANDARD.
000153           COPY KVCFGREC.
000154       EJECT
000155       FD  SNAPSHOT-FILE
000156           RECORDING MODE IS F
000157           BLOCK CONTAINS 0 RECORDS
000158           LABEL RECORDS ARE STANDARD.
000159           COPY KVSNPREC.
000160       EJECT
000161       FD  DECISION-FILE
000162           RECORDING MODE IS F
000163           BLOCK CONTAINS 0 RECORDS
000164           LABEL RECORDS ARE STANDARD.
000165           COPY KVDECREC.
000166       EJECT
000167       FD  METRICS-FILE
000168           RECORDING MODE IS F
000169           BLOCK CONTAINS 0 RECORDS
000170           LABEL RECORDS ARE STANDARD.
000171           COPY KVMETREC.
000172       EJECT
000173       WORKING-STORAGE SECTION.
000174       01  FILLER PIC X(32) VALUE 'KEVBAT01 WORKING STORAGE BEGINS'.
000175       EJECT
000176*****************************************************************
000177*    STANDALONE RETURN-CODE ITEM -- POSTED TO THE RETURN-CODE   *
000178*    SPECIAL REGISTER AT GOBACK SO THE JCL STEP CAN COND= ON IT  *
000179*****************************************************************
000180       77  WS-RETURN-CODE                 PIC 9(04) COMP VALUE ZERO.
000181       EJECT
000182*****************************************************************
000183*    I-O STATUS AND PROGRAM SWITCHES                            *
000184*****************************************************************
000185       01  IO-STATUS-SWITCHES.
000186           05  WS-CONFIG-IO-STATUS        PIC X(02).
000187               88  CONFIG-IO-OK                   VALUE '00'.
000188           05  WS-SNAPSHOT-IO-STATUS      PIC X(02).
000189               88  SNAPSHOT-IO-OK                 VALUE '00'.
000190           05  WS-DECISION-IO-STATUS      PIC X(02).
000191               88  DECISION-IO-OK                 VALUE '00'.
000192           05  WS-METRICS-IO-STATUS       PIC X(02).
000193               88  METRICS-IO-OK                  VALUE '00'.
000194*
000195       01  PROGRAM-SWITCHES.
000196           05  WS-ABEND-SWITCH            PIC X(01) VALUE 'N'.
000197               88  WS-ABEND                       VALUE 'Y'.
000198           05  WS-SNAPSHOT-EOF-SWITCH     PIC X(01) VALUE 'N'.
000199               88  SNAPSHOT-EOF                    VALUE 'Y'.
000200           05  WS-LOOKAHEAD-EOF-SWITCH    PIC X(01) VALUE 'N'.
000201               88  WS-LOOKAHEAD-EOF               VALUE 'Y'.
000202           05  WS-MORE-TO-PROCESS-SWITCH  PIC X(01) VALUE 'Y'.
000203               88  WS-MORE-TO-PROCESS             VALUE 'Y'.
000204           05  WS-WAS-MANUAL-SWITCH       PIC X(01) VALUE 'N'.
000205               88  WS-WAS-MANUAL                  VALUE 'Y'.
000206           05  WS-REMEMBERED-CHG-SWITCH   PIC X(01) VALUE 'N'.
000207           05  WS-NIGHT-CACHE-VALID-SW    PIC X(01) VALUE 'N'.
000208               88  WS-NIGHT-CACHE-VALID           VALUE 'Y'.
000209           05  WS-IS-NIGHT-SWITCH         PIC X(01) VALUE 'N'.
000210               88  WS-IS-NIGHT                     VALUE 'Y'.
000211           05  WS-SCHED-MATCH-SWITCH      PIC X(01) VALUE 'N'.
000212               88  WS-SCHED-MATCH                  VALUE 'Y'.
000213           05  WS-FORCE-MAX-SPEED-SW      PIC X(01) VALUE 'N'.
000214               88  WS-FORCE-MAX-SPEED             VALUE 'Y'.
000215*
000216       01  WS-CHANGE-OUTCOME              PIC X(02) VALUE SPACES.
000217           88  WS-OUTCOME-EXPECTED              VALUE 'EX'.
000218           88  WS-OUTCOME-DISCONNECTED          VALUE 'DC'.
000219           88  WS-OUTCOME-SCHEDULED             VALUE 'SC'.
000220           88  WS-OUTCOME-IGNORED               VALUE 'IG'.
000221           88  WS-OUTCOME-MANUAL                VALUE 'MN'.
000222*
000223       01  WS-CURR-DATE                   PIC 9(06).
000224       EJECT
000225*****************************************************************
000226*    COUNTERS, SUBSCRIPTS AND RUN-TOTAL ACCUMULATORS             *
000227*****************************************************************
000228       01  WORK-COUNTERS.
000229           05  WS-POLICY-SUB               COMP PIC S9(04).
000230           05  WS-PLAN-SUB                 COMP PIC S9(04).
000231           05  WS-RECORDS-READ             COMP PIC 9(07) VALUE ZERO.
000232           05  WS-CNT-NONE                 COMP PIC 9(07) VALUE ZERO.
000233           05  WS-CNT-START                COMP PIC 9(07) VALUE ZERO.
000234           05  WS-CNT-STOP                 COMP PIC 9(07) VALUE ZERO.
000235           05  WS-CNT-ADJUST               COMP PIC 9(07) VALUE ZERO.
000236           05  WS-CNT-MANUAL               COMP PIC 9(07) VALUE ZERO.
000237           05  WS-CNT-SKIP-DISC            COMP PIC 9(07) VALUE ZERO.
000238           05  WS-CNT-SKIP-FULL            COMP PIC 9(07) VALUE ZERO.
000239           05  WS-CNT-SCHEDULED            COMP PIC 9(07) VALUE ZERO.
000240           05  WS-AMP-CHANGE-SUM           COMP PIC S9(07) VALUE ZERO.
000241       EJECT
000242*****************************************************************
000243*    ARITHMETIC WORK AREA (PACKED INTERMEDIATE RESULTS)          *
000244*****************************************************************
000245       01  WORK-ARITHMETIC-FIELDS.
000246           05  WS-ASSIST-POWER             PIC S9(07)V99     COMP-3.
000247           05  WS-ASSIST-PRIME             PIC S9(07)V99     COMP-3.
000248           05  WS-PLAN-MAX-POWER           PIC S9(07)V99     COMP-3.
000249           05  WS-SURPLUS                  PIC S9(07)V99     COMP-3.
000250           05  WS-MINPWR                   PIC S9(09)V9999   COMP-3.
000251           05  WS-STEP                     PIC S9(07)V9999   COMP-3.
000252           05  WS-MAX-AMPS-AVAIL           PIC S9(05)        COMP-3.
000253           05  WS-CALC-AMPS                PIC S9(05)        COMP-3.
000254           05  WS-T-NORM                   PIC S9(07)        COMP-3.
000255           05  WS-END-NORM                 PIC S9(07)        COMP-3.
000256           05  WS-NIGHT-REMAINING          PIC S9(07)        COMP-3.
000257           05  WS-SCHED-END                PIC S9(07)        COMP-3.
000258           05  WS-EPOCH-DELTA              PIC S9(10)        COMP-3.
000259           05  WS-MIN-POLL-THRESHOLD       PIC S9(07)V9      COMP-3.
000260           05  WS-REMAINING-WH             PIC S9(09)V9999   COMP-3.
000261           05  WS-REMAINING-H              PIC S9(07)V9999   COMP-3.
000262           05  WS-REQUIRED-AMPS-W          PIC S9(09)V9999   COMP-3.
000263           05  WS-REQUIRED-AMPS-INT        PIC S9(05)        COMP-3.
000264           05  WS-REQUIRED-AMPS-FRAC       PIC S9(09)V9999   COMP-3.
000265       EJECT
000266*****************************************************************
000267*    CONTROLLER STATE CARRIED FORWARD CYCLE TO CYCLE             *
000268*****************************************************************
000269       01  WORK-STATE-FIELDS.
000270           05  WS-REMEMBERED-AMPS          PIC 9(03).
000271           05  WS-NIGHT-CACHE-AMPS         PIC 9(03).
000272           05  WS-NIGHT-CACHE-EPOCH        PIC 9(10).
000273           05  WS-CUR-PLAN-CODE            PIC X(02).
000274           05  WS-EFFECTIVE-PLAN           PIC X(02).
000275           05  WS-STRATEGY-CODE            PIC X(02).
000276           05  WS-TARGET-AMPS-SEL          PIC 9(03).
000277           05  WS-TARGET-POWER-SEL         PIC 9(07)V99.
000278           05  WS-NOTE-TEXT                PIC X(30) VALUE SPACES.
000279*
000280       01  WS-PLAN-CODES-LIT               PIC X(14)
000281                                            VALUE 'MASOMSNISNMBXS'.
000282       01  WS-PLAN-CODE-TABLE REDEFINES WS-PLAN-CODES-LIT.
000283           05  WS-PLAN-CODE                PIC X(02) OCCURS 7 TIMES.
000284       EJECT
000285*****************************************************************
000286*    SNAPSHOT READ-AHEAD BUFFERS (CURRENT, NEXT-RECORD)          *
000287*    THE DISCONNECTED CHECK IN 2900 NEEDS TO SEE ONE RECORD      *
000288*    PAST THE ONE BEING DECIDED, SO THE MAIN LOOP KEEPS TWO      *
000289*    COPIES OF THE SNAPSHOT LAYOUT IN WORKING STORAGE.           *
000290*****************************************************************
000291           COPY KVSNPREC REPLACING KV-SNAPSHOT-RECORD
000292                               BY WS-CURR-SNAPSHOT.
000293       EJECT
000294           COPY KVSNPREC REPLACING KV-SNAPSHOT-RECORD
000295                               BY WS-LOOKAHEAD-SNAPSHOT.
000296       EJECT
000297       01  FILLER PIC X(32) VALUE 'KEVBAT01 WORKING STORAGE ENDS  '.
000298       EJECT
000299       PROCEDURE DIVISION.
000300*****************************************************************
000301*                        MAINLINE LOGIC                         *
000302*****************************************************************
000303       0000-CONTROL-PROCESS.
000304           PERFORM 1000-INITIALIZATION
000305               THRU 1099-INITIALIZATION-EXIT.
000306           PERFORM 1100-OPEN-FILES
000307               THRU 1199-OPEN-FILES-EXIT.
000308           IF NOT WS-ABEND
000309               PERFORM 1200-PRIME-CONTROLLER-STATE
000310                   THRU 1299-PRIME-CONTROLLER-STATE-EXIT
000311           END-IF.
000312           IF NOT WS-ABEND
000313               PERFORM 2000-MAIN-PROCESS
000314                   THRU 2000-MAIN-PROCESS-EXIT
000315                   UNTIL NOT WS-MORE-TO-PROCESS
000316           END-IF.
000317           IF NOT WS-ABEND
000318               PERFORM EOJ8000-WRITE-TOTALS
000319                   THRU EOJ8099-WRITE-TOTALS-EXIT
000320           END-IF.
000321           PERFORM EOJ9000-CLOSE-FILES
000322               THRU EOJ9999-EXIT.
000323           MOVE WS-RETURN-CODE TO RETURN-CODE.
000324           GOBACK.
000325       EJECT
000326*****************************************************************
000327*                       1000 - INITIALIZATION                   *
000328*****************************************************************
000329       1000-INITIALIZATION.
000330           MOVE 'N' TO WS-ABEND-SWITCH.
000331           MOVE 'N' TO WS-SNAPSHOT-EOF-SWITCH.
000332           MOVE 'N' TO WS-LOOKAHEAD-EOF-SWITCH.
000333           MOVE 'Y' TO WS-MORE-TO-PROCESS-SWITCH.
000334           MOVE 'N' TO WS-NIGHT-CACHE-VALID-SW.
000335           ACCEPT WS-CURR-DATE FROM DATE.
000336           DISPLAY 'KEVBAT01 - CHARGE CONTROLLER BATCH RECAST'.
000337           DISPLAY 'RUN DATE ' WS-CURR-DATE.
000338       1099-INITIALIZATION-EXIT.
000339           EXIT.
000340       EJECT
000341*****************************************************************
000342*                       1100 - OPEN ALL FILES                   *
000343*****************************************************************
000344       1100-OPEN-FILES.
000345           OPEN INPUT CONFIG-FILE.
000346           IF NOT CONFIG-IO-OK
000347               DISPLAY 'OPEN FAILED ON CONFIG FILE'
000348               DISPLAY 'FILE STATUS=' WS-CONFIG-IO-STATUS
000349               GO TO EOJ9900-ABEND
000350           END-IF.
000351           OPEN INPUT SNAPSHOT-FILE.
000352           IF NOT SNAPSHOT-IO-OK
000353               DISPLAY 'OPEN FAILED ON SNAPSHOT FILE'
000354               DISPLAY 'FILE STATUS=' WS-SNAPSHOT-IO-STATUS
000355               GO TO EOJ9900-ABEND
000356           END-IF.
000357           OPEN OUTPUT DECISION-FILE.
000358           IF NOT DECISION-IO-OK
000359               DISPLAY 'OPEN FAILED ON DECISION FILE'
000360               DISPLAY 'FILE STATUS=' WS-DECISION-IO-STATUS
000361               GO TO EOJ9900-ABEND
000362           END-IF.
000363           OPEN OUTPUT METRICS-FILE.
000364           IF NOT METRICS-IO-OK
000365               DISPLAY 'OPEN FAILED ON METRICS FILE'
000366               DISPLAY 'FILE STATUS=' WS-METRICS-IO-STATUS
000367               GO TO EOJ9900-ABEND
000368           END-IF.
000369           PERFORM 1150-READ-CONFIG-RECORD
000370               THRU 1159-READ-CONFIG-RECORD-EXIT.
000371           IF NOT WS-ABEND
000372               PERFORM 1160-COMPUTE-DERIVED-CONSTANTS
000373                   THRU 1169-COMPUTE-DERIVED-CONSTANTS-EXIT
000374           END-IF.
000375       1199-OPEN-FILES-EXIT.
000376           EXIT.
000377       EJECT
000378*****************************************************************
000379*             1150 - READ THE CONFIGURATION RECORD               *
000380*****************************************************************
000381       1150-READ-CONFIG-RECORD.
000382           READ CONFIG-FILE.
000383           IF NOT CONFIG-IO-OK
000384               DISPLAY 'READ FAILED ON CONFIG FILE'
000385               DISPLAY 'FILE STATUS=' WS-CONFIG-IO-STATUS
000386               GO TO EOJ9900-ABEND
000387           END-IF.
000388       1159-READ-CONFIG-RECORD-EXIT.
000389           EXIT.
000390       EJECT
000391*****************************************************************
000392*       1160 - CONSTANTS DERIVED FROM THE CONFIG RECORD          *
000393*       (COMPUTED ONCE -- SAME FOR EVERY SNAPSHOT IN THE RUN)     *
000394*****************************************************************
000395       1160-COMPUTE-DERIVED-CONSTANTS.
000396           COMPUTE WS-MINPWR = CFG-MIN-POWER * CFG-EFFICIENCY.
000397           COMPUTE WS-STEP = CFG-PHASES * CFG-VOLTS * CFG-EFFICIENCY.
000398           COMPUTE WS-MIN-POLL-THRESHOLD = 1.2 * CFG-POLL-INTERVAL.
000399       1169-COMPUTE-DERIVED-CONSTANTS-EXIT.
000400           EXIT.
000401       EJECT
000402*****************************************************************
000403*  1200 - PRIME THE READ-AHEAD BUFFERS AND CONTROLLER STATE      *
000404*  FROM THE FIRST SNAPSHOT RECORD (INIT ONLY, NO DECISION MADE)  *
000405*****************************************************************
000406       1200-PRIME-CONTROLLER-STATE.
000407           PERFORM 2110-FETCH-SNAPSHOT
000408               THRU 2119-FETCH-SNAPSHOT-EXIT.
000409           IF SNAPSHOT-EOF
000410               MOVE 'N' TO WS-MORE-TO-PROCESS-SWITCH
000411               GO TO 1299-PRIME-CONTROLLER-STATE-EXIT
000412           END-IF.
000413           MOVE KV-SNAPSHOT-RECORD TO WS-CURR-SNAPSHOT.
000414           IF SNAP-CHARGING-PLAN OF WS-CURR-SNAPSHOT = 'MA'
000415               SET WS-WAS-MANUAL TO TRUE
000416           ELSE
000417               MOVE 'N' TO WS-WAS-MANUAL-SWITCH
000418           END-IF.
000419           MOVE SNAP-CHARGING OF WS-CURR-SNAPSHOT
000420               TO WS-REMEMBERED-CHG-SWITCH.
000421           MOVE SNAP-CHARGING-AMPS OF WS-CURR-SNAPSHOT
000422               TO WS-REMEMBERED-AMPS.
000423           PERFORM 2110-FETCH-SNAPSHOT
000424               THRU 2119-FETCH-SNAPSHOT-EXIT.
000425           IF SNAPSHOT-EOF
000426               MOVE 'N' TO WS-MORE-TO-PROCESS-SWITCH
000427               GO TO 1299-PRIME-CONTROLLER-STATE-EXIT
000428           END-IF.
000429           MOVE KV-SNAPSHOT-RECORD TO WS-CURR-SNAPSHOT.
000430           PERFORM 2110-FETCH-SNAPSHOT
000431               THRU 2119-FETCH-SNAPSHOT-EXIT.
000432           IF SNAPSHOT-EOF
000433               SET WS-LOOKAHEAD-EOF TO TRUE
000434           ELSE
000435               MOVE KV-SNAPSHOT-RECORD TO WS-LOOKAHEAD-SNAPSHOT
000436           END-IF.
000437       1299-PRIME-CONTROLLER-STATE-EXIT.
000438           EXIT.
000439       EJECT
000440*****************************************************************
000441*                       2000 - MAIN PROCESS                      *
000442*  ONE PASS PROCESSES WS-CURR-SNAPSHOT, THEN SLIDES THE ONE-      *
000443*  RECORD LOOKAHEAD BUFFER FORWARD FOR THE NEXT PASS.            *
000444*****************************************************************
000445       2000-MAIN-PROCESS.
000446           PERFORM 2200-PROCESS-SNAPSHOT
000447               THRU 2299-PROCESS-SNAPSHOT-EXIT.
000448           IF WS-LOOKAHEAD-EOF
000449               MOVE 'N' TO WS-MORE-TO-PROCESS-SWITCH
000450           ELSE
000451               MOVE WS-LOOKAHEAD-SNAPSHOT TO WS-CURR-SNAPSHOT
000452               PERFORM 2110-FETCH-SNAPSHOT
000453                   THRU 2119-FETCH-SNAPSHOT-EXIT
000454               IF SNAPSHOT-EOF
000455                   SET WS-LOOKAHEAD-EOF TO TRUE
000456               ELSE
000457                   MOVE KV-SNAPSHOT-RECORD TO WS-LOOKAHEAD-SNAPSHOT
000458               END-IF
000459           END-IF.
000460       2000-MAIN-PROCESS-EXIT.
000461           EXIT.
000462       EJECT
000463*****************************************************************
000464*          2110 - PHYSICAL READ OF THE NEXT SNAPSHOT             *
000465*****************************************************************
000466       2110-FETCH-SNAPSHOT.
000467           MOVE 'N' TO WS-SNAPSHOT-EOF-SWITCH.
000468           READ SNAPSHOT-FILE
000469               AT END
000470                   SET SNAPSHOT-EOF TO TRUE
000471           END-READ.
000472           IF NOT SNAPSHOT-EOF
000473               IF NOT SNAPSHOT-IO-OK
000474                   DISPLAY 'READ FAILED ON SNAPSHOT FILE'
000475                   DISPLAY 'FILE STATUS=' WS-SNAPSHOT-IO-STATUS
000476                   GO TO EOJ9900-ABEND
000477               END-IF
000478           END-IF.
000479       2119-FETCH-SNAPSHOT-EXIT.
000480           EXIT.
000481       EJECT
000482*****************************************************************
000483*                   2200 - PROCESS ONE SNAPSHOT                  *
000484*****************************************************************
000485       2200-PROCESS-SNAPSHOT.
000486           ADD 1 TO WS-RECORDS-READ.
000487           MOVE 'N' TO WS-FORCE-MAX-SPEED-SW.
000488           PERFORM 2300-DERIVE-BATTERY-STRATEGY
000489               THRU 2399-DERIVE-BATTERY-STRATEGY-EXIT.
000490           PERFORM 2400-COMPUTE-POWER-SOURCES
000491               THRU 2499-COMPUTE-POWER-SOURCES-EXIT.
000492           PERFORM 2500-COMPUTE-NIGHT-WINDOW
000493               THRU 2599-COMPUTE-NIGHT-WINDOW-EXIT.
000494           PERFORM 2600-CHECK-SCHEDULED-WINDOW
000495               THRU 2699-CHECK-SCHEDULED-WINDOW-EXIT.
000496           PERFORM 2250-COMPUTE-PLAN-TABLE
000497               THRU 2259-COMPUTE-PLAN-TABLE-EXIT.
000498           PERFORM 3100-WRITE-METRICS-RECORD
000499               THRU 3199-WRITE-METRICS-RECORD-EXIT.
000500           PERFORM 3000-APPLY-DECISION-RULES
000501               THRU 3099-APPLY-DECISION-RULES-EXIT.
000502       2299-PROCESS-SNAPSHOT-EXIT.
000503           EXIT.
000504       EJECT
000505*****************************************************************
000506*           2300 - BATTERY-STRATEGY SELECTOR                     *
000507*           FIRST-MATCH-WINS CASCADE ON INVERTER SOC              *
000508*****************************************************************
000509       2300-DERIVE-BATTERY-STRATEGY.
000510           IF SNAP-INVERTER-SOC OF WS-CURR-SNAPSHOT <
000511                   CFG-BAT-SOC-NOCHG
000512               MOVE 'NC' TO WS-STRATEGY-CODE
000513               MOVE ZERO TO WS-ASSIST-POWER
000514           ELSE
000515               IF SNAP-INVERTER-SOC OF WS-CURR-SNAPSHOT <
000516                       CFG-BAT-SOC-RESERVE
000517                   MOVE 'RV' TO WS-STRATEGY-CODE
000518                   MOVE CFG-BAT-PWR-RESERVE TO WS-ASSIST-POWER
000519               ELSE
000520                   IF SNAP-INVERTER-SOC OF WS-CURR-SNAPSHOT <
000521                           CFG-BAT-SOC-PSMIN
000522                       MOVE 'PM' TO WS-STRATEGY-CODE
000523                       MOVE CFG-BAT-PWR-PSMIN TO WS-ASSIST-POWER
000524                   ELSE
000525                       MOVE 'PS' TO WS-STRATEGY-CODE
000526                       MOVE CFG-BAT-PWR-PS TO WS-ASSIST-POWER
000527                   END-IF
000528               END-IF
000529           END-IF.
000530       2399-DERIVE-BATTERY-STRATEGY-EXIT.
000531           EXIT.
000532       EJECT
000533*****************************************************************
000534*       2400/2410 - POWER-SOURCE CALCULATOR, ALL 5 POLICIES       *
000535*       SUBSCRIPT ORDER: 1=NO-CHG 2=SOLAR 3=MIN+SOLAR             *
000536*                        4=MIN-BATTERY-LOAD 5=FULL                *
000537*****************************************************************
000538       2400-COMPUTE-POWER-SOURCES.
000539           COMPUTE WS-SURPLUS = SNAP-PV-POWER OF WS-CURR-SNAPSHOT
000540                               - SNAP-TOTAL-LOAD OF WS-CURR-SNAPSHOT.
000541           PERFORM 2410-COMPUTE-ONE-SOURCE
000542               THRU 2419-COMPUTE-ONE-SOURCE-EXIT
000543               VARYING WS-POLICY-SUB FROM 1 BY 1
000544                   UNTIL WS-POLICY-SUB > 5.
000545       2499-COMPUTE-POWER-SOURCES-EXIT.
000546           EXIT.
000547*
000548       2410-COMPUTE-ONE-SOURCE.
000549           IF WS-ASSIST-POWER < WS-MINPWR
000550               MOVE ZERO TO MET-POLICY-PWR(WS-POLICY-SUB)
000551               GO TO 2419-COMPUTE-ONE-SOURCE-EXIT
000552           END-IF.
000553           EVALUATE WS-POLICY-SUB
000554               WHEN 1
000555                   MOVE ZERO TO MET-POLICY-PWR(1)
000556               WHEN 2
000557                   IF WS-SURPLUS > ZERO
000558                       MOVE WS-SURPLUS TO MET-POLICY-PWR(2)
000559                   ELSE
000560                       MOVE ZERO TO MET-POLICY-PWR(2)
000561                   END-IF
000562               WHEN 3
000563                   IF WS-MINPWR > WS-SURPLUS
000564                       MOVE WS-MINPWR TO MET-POLICY-PWR(3)
000565                   ELSE
000566                       MOVE WS-SURPLUS TO MET-POLICY-PWR(3)
000567                   END-IF
000568               WHEN 4
000569                   IF WS-STRATEGY-CODE = 'PS'
000570                       MOVE CFG-BAT-PWR-PSMIN TO WS-ASSIST-PRIME
000571                   ELSE
000572                       MOVE WS-ASSIST-POWER TO WS-ASSIST-PRIME
000573                   END-IF
000574                   COMPUTE WS-PLAN-MAX-POWER =
000575                           WS-SURPLUS
000576                         - SNAP-BATTERY-LOAD OF WS-CURR-SNAPSHOT
000577                         + WS-ASSIST-PRIME
000578                   IF WS-PLAN-MAX-POWER > ZERO
000579                       MOVE WS-PLAN-MAX-POWER TO MET-POLICY-PWR(4)
000580                   ELSE
000581                       MOVE ZERO TO MET-POLICY-PWR(4)
000582                   END-IF
000583               WHEN 5
000584                   COMPUTE WS-PLAN-MAX-POWER =
000585                           WS-SURPLUS + WS-ASSIST-POWER
000586                   IF WS-PLAN-MAX-POWER > ZERO
000587                       MOVE WS-PLAN-MAX-POWER TO MET-POLICY-PWR(5)
000588                   ELSE
000589                       MOVE ZERO TO MET-POLICY-PWR(5)
000590                   END-IF
000591           END-EVALUATE.
000592       2419-COMPUTE-ONE-SOURCE-EXIT.
000593           EXIT.
000594       EJECT
000595*****************************************************************
000596*               2500 - NIGHT-WINDOW CALCULATOR                   *
000597*****************************************************************
000598       2500-COMPUTE-NIGHT-WINDOW.
000599           MOVE 'N' TO WS-IS-NIGHT-SWITCH.
000600           MOVE ZERO TO WS-NIGHT-REMAINING.
000601           IF CFG-NIGHT-END NOT LESS THAN
000602                   SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT
000603               OR SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT
000604                       NOT LESS THAN CFG-NIGHT-START
000605               SET WS-IS-NIGHT TO TRUE
000606               MOVE SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT TO WS-T-NORM
000607               IF SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT < CFG-NIGHT-START
000608                   ADD 86400 TO WS-T-NORM
000609               END-IF
000610               MOVE CFG-NIGHT-END TO WS-END-NORM
000611               IF CFG-NIGHT-END < CFG-NIGHT-START
000612                   ADD 86400 TO WS-END-NORM
000613               END-IF
000614               COMPUTE WS-NIGHT-REMAINING = WS-END-NORM - WS-T-NORM
000615           END-IF.
000616       2599-COMPUTE-NIGHT-WINDOW-EXIT.
000617           EXIT.
000618       EJECT
000619*****************************************************************
000620*              2600 - SCHEDULED-WINDOW CHECKER                   *
000621*****************************************************************
000622       2600-CHECK-SCHEDULED-WINDOW.
000623           MOVE 'N' TO WS-SCHED-MATCH-SWITCH.
000624           COMPUTE WS-SCHED-END = CFG-SCHED-START + 21600.
000625           IF WS-SCHED-END > 86400
000626               SUBTRACT 86400 FROM WS-SCHED-END
000627               IF SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT NOT LESS THAN
000628                       CFG-SCHED-START
000629                   OR SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT NOT GREATER
000630                       THAN WS-SCHED-END
000631                   SET WS-SCHED-MATCH TO TRUE
000632               END-IF
000633           ELSE
000634               IF SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT NOT LESS THAN
000635                       CFG-SCHED-START
000636                   AND SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT NOT GREATER
000637                       THAN WS-SCHED-END
000638                   SET WS-SCHED-MATCH TO TRUE
000639               END-IF
000640           END-IF.
000641       2699-CHECK-SCHEDULED-WINDOW-EXIT.
000642           EXIT.
000643       EJECT
000644*****************************************************************
000645*      2250/2260 - PER-PLAN AMPS/POWER TABLE, ALL 7 PLANS         *
000646*****************************************************************
000647       2250-COMPUTE-PLAN-TABLE.
000648           PERFORM 2260-COMPUTE-ONE-PLAN
000649               THRU 2269-COMPUTE-ONE-PLAN-EXIT
000650               VARYING WS-PLAN-SUB FROM 1 BY 1
000651                   UNTIL WS-PLAN-SUB > 7.
000652       2259-COMPUTE-PLAN-TABLE-EXIT.
000653           EXIT.
000654*
000655       2260-COMPUTE-ONE-PLAN.
000656           MOVE WS-PLAN-CODE(WS-PLAN-SUB) TO WS-CUR-PLAN-CODE.
000657           PERFORM 2700-MAP-PLAN-TO-SOURCE
000658               THRU 2799-MAP-PLAN-TO-SOURCE-EXIT.
000659           PERFORM 2800-CALCULATE-CHARGING-AMPS
000660               THRU 2899-CALCULATE-CHARGING-AMPS-EXIT.
000661           MOVE WS-CALC-AMPS TO MET-PLAN-AMP(WS-PLAN-SUB).
000662           COMPUTE MET-PLAN-PWR(WS-PLAN-SUB) =
000663                   WS-CALC-AMPS * CFG-VOLTS * CFG-PHASES * CFG-EFFICIENCY.
000664           IF WS-CUR-PLAN-CODE = SNAP-CHARGING-PLAN OF WS-CURR-SNAPSHOT
000665               MOVE WS-CALC-AMPS TO WS-TARGET-AMPS-SEL
000666               MOVE MET-PLAN-PWR(WS-PLAN-SUB) TO WS-TARGET-POWER-SEL
000667           END-IF.
000668       2269-COMPUTE-ONE-PLAN-EXIT.
000669           EXIT.
000670       EJECT
000671*****************************************************************
000672*             2700 - PLAN -> POWER-SOURCE MAPPER                 *
000673*****************************************************************
000674       2700-MAP-PLAN-TO-SOURCE.
000675           EVALUATE WS-CUR-PLAN-CODE
000676               WHEN 'MA'
000677                   MOVE 5 TO WS-POLICY-SUB
000678                   MOVE 'MA' TO WS-EFFECTIVE-PLAN
000679               WHEN 'SO'
000680                   MOVE 2 TO WS-POLICY-SUB
000681                   MOVE 'SO' TO WS-EFFECTIVE-PLAN
000682               WHEN 'MS'
000683                   MOVE 3 TO WS-POLICY-SUB
000684                   MOVE 'MS' TO WS-EFFECTIVE-PLAN
000685               WHEN 'NI'
000686                   MOVE 5 TO WS-POLICY-SUB
000687                   MOVE 'NI' TO WS-EFFECTIVE-PLAN
000688               WHEN 'MB'
000689                   MOVE 4 TO WS-POLICY-SUB
000690                   MOVE 'MB' TO WS-EFFECTIVE-PLAN
000691               WHEN 'XS'
000692                   MOVE 5 TO WS-POLICY-SUB
000693                   MOVE 'XS' TO WS-EFFECTIVE-PLAN
000694               WHEN 'SN'
000695                   IF WS-IS-NIGHT
000696                       MOVE 5 TO WS-POLICY-SUB
000697                       MOVE 'NI' TO WS-EFFECTIVE-PLAN
000698                   ELSE
000699                       MOVE 2 TO WS-POLICY-SUB
000700                       MOVE 'SO' TO WS-EFFECTIVE-PLAN
000701                   END-IF
000702               WHEN OTHER
000703                   MOVE 1 TO WS-POLICY-SUB
000704                   MOVE SPACES TO WS-EFFECTIVE-PLAN
000705           END-EVALUATE.
000706           MOVE MET-POLICY-PWR(WS-POLICY-SUB) TO WS-PLAN-MAX-POWER.
000707       2799-MAP-PLAN-TO-SOURCE-EXIT.
000708           EXIT.
000709       EJECT
000710*****************************************************************
000711*       2800/2810/2820 - CHARGING-AMPS CALCULATOR                *
000712*       NUMBERED STEPS FOLLOW THE ENGINEERING RULE SHEET         *
000713*****************************************************************
000714       2800-CALCULATE-CHARGING-AMPS.
000715           MOVE ZERO TO WS-CALC-AMPS.
000716           IF SNAP-CAR-SOC OF WS-CURR-SNAPSHOT < ZERO
000717               GO TO 2899-CALCULATE-CHARGING-AMPS-EXIT
000718           END-IF.
000719           IF SNAP-CAR-SOC OF WS-CURR-SNAPSHOT NOT LESS THAN
000720                   SNAP-CHARGING-LIMIT OF WS-CURR-SNAPSHOT
000721               GO TO 2899-CALCULATE-CHARGING-AMPS-EXIT
000722           END-IF.
000723           IF WS-PLAN-MAX-POWER < WS-MINPWR
000724               GO TO 2899-CALCULATE-CHARGING-AMPS-EXIT
000725           END-IF.
000726           COMPUTE WS-MAX-AMPS-AVAIL = WS-PLAN-MAX-POWER / WS-STEP.
000727           IF WS-MAX-AMPS-AVAIL < CFG-MIN-AMPS
000728               GO TO 2899-CALCULATE-CHARGING-AMPS-EXIT
000729           END-IF.
000730           IF WS-EFFECTIVE-PLAN = 'NI'
000731               PERFORM 2810-NIGHTLY-AMPS-LOGIC
000732                   THRU 2819-NIGHTLY-AMPS-LOGIC-EXIT
000733           ELSE
000734* EV-1479 -- ONLY THE SITE'S OWN SELECTED PLAN MAY TOUCH THE
000735* NIGHT CACHE.  THE OTHER 6 CODES IN WS-PLAN-CODE-TABLE ARE
000736* WHAT-IF PASSES FOR THE METRICS TABLE (EV-1205) AND MUST NOT
000737* INVALIDATE A CACHE THE NIGHTLY PLAN SET ON AN EARLIER CYCLE.
000738               IF WS-CUR-PLAN-CODE = SNAP-CHARGING-PLAN
000739                       OF WS-CURR-SNAPSHOT
000740                   MOVE 'N' TO WS-NIGHT-CACHE-VALID-SW
000741               END-IF
000742               MOVE WS-MAX-AMPS-AVAIL TO WS-CALC-AMPS
000743               IF WS-CALC-AMPS > CFG-MAX-AMPS
000744                   MOVE CFG-MAX-AMPS TO WS-CALC-AMPS
000745               END-IF
000746           END-IF.
000747       2899-CALCULATE-CHARGING-AMPS-EXIT.
000748           EXIT.
000749       EJECT
000750*****************************************************************
000751*               2810 - NIGHTLY PLAN AMPS LOGIC                   *
000752*****************************************************************
000753       2810-NIGHTLY-AMPS-LOGIC.
000754           IF NOT WS-IS-NIGHT
000755               MOVE ZERO TO WS-CALC-AMPS
000756               IF WS-CUR-PLAN-CODE = SNAP-CHARGING-PLAN
000757                       OF WS-CURR-SNAPSHOT
000758                   MOVE 'N' TO WS-NIGHT-CACHE-VALID-SW
000759               END-IF
000760               GO TO 2819-NIGHTLY-AMPS-LOGIC-EXIT
000761           END-IF.
000762           IF WS-NIGHT-REMAINING < WS-MIN-POLL-THRESHOLD
000763               IF WS-CUR-PLAN-CODE = SNAP-CHARGING-PLAN
000764                   OF WS-CURR-SNAPSHOT
000765                   SET WS-FORCE-MAX-SPEED TO TRUE
000766                   MOVE 'N' TO WS-NIGHT-CACHE-VALID-SW
000767               END-IF
000768               MOVE WS-MAX-AMPS-AVAIL TO WS-CALC-AMPS
000769               GO TO 2819-NIGHTLY-AMPS-LOGIC-EXIT
000770           END-IF.
000771           IF WS-NIGHT-CACHE-VALID
000772               COMPUTE WS-EPOCH-DELTA =
000773                       SNAP-EPOCH-TIME OF WS-CURR-SNAPSHOT
000774                     - WS-NIGHT-CACHE-EPOCH
000775               IF WS-EPOCH-DELTA NOT GREATER THAN CFG-NIGHT-RECALC
000776                   IF WS-NIGHT-CACHE-AMPS < WS-MAX-AMPS-AVAIL
000777                       MOVE WS-NIGHT-CACHE-AMPS TO WS-CALC-AMPS
000778                   ELSE
000779                       MOVE WS-MAX-AMPS-AVAIL TO WS-CALC-AMPS
000780                   END-IF
000781                   GO TO 2819-NIGHTLY-AMPS-LOGIC-EXIT
000782               END-IF
000783           END-IF.
000784           PERFORM 2820-COMPUTE-JIT-AMPS
000785               THRU 2829-COMPUTE-JIT-AMPS-EXIT.
000786           IF WS-CUR-PLAN-CODE = SNAP-CHARGING-PLAN OF WS-CURR-SNAPSHOT
000787               MOVE WS-CALC-AMPS TO WS-NIGHT-CACHE-AMPS
000788               MOVE SNAP-EPOCH-TIME OF WS-CURR-SNAPSHOT
000789                   TO WS-NIGHT-CACHE-EPOCH
000790               SET WS-NIGHT-CACHE-VALID TO TRUE
000791           END-IF.
000792       2819-NIGHTLY-AMPS-LOGIC-EXIT.
000793           EXIT.
000794       EJECT
000795*****************************************************************
000796*          2820 - JUST-IN-TIME AMPS, CEILING-ROUNDED              *
000797*****************************************************************
000798       2820-COMPUTE-JIT-AMPS.
000799           COMPUTE WS-REMAINING-WH =
000800                   CFG-VEHICLE-CAPACITY *
000801                   (SNAP-CHARGING-LIMIT OF WS-CURR-SNAPSHOT
000802                      - SNAP-CAR-SOC OF WS-CURR-SNAPSHOT) / 100.
000803           COMPUTE WS-REMAINING-H = WS-NIGHT-REMAINING / 3600.
000804           COMPUTE WS-REQUIRED-AMPS-W =
000805                   WS-REMAINING-WH /
000806                   (WS-REMAINING-H * CFG-VOLTS * CFG-PHASES).
000807           COMPUTE WS-REQUIRED-AMPS-INT = WS-REQUIRED-AMPS-W.
000808           COMPUTE WS-REQUIRED-AMPS-FRAC =
000809                   WS-REQUIRED-AMPS-W - WS-REQUIRED-AMPS-INT.
000810           IF WS-REQUIRED-AMPS-FRAC > ZERO
000811               ADD 1 TO WS-REQUIRED-AMPS-INT
000812           END-IF.
000813           IF WS-REQUIRED-AMPS-INT < CFG-MIN-AMPS
000814               MOVE CFG-MIN-AMPS TO WS-REQUIRED-AMPS-INT
000815           END-IF.
000816           IF WS-REQUIRED-AMPS-INT > WS-MAX-AMPS-AVAIL
000817               MOVE WS-MAX-AMPS-AVAIL TO WS-REQUIRED-AMPS-INT
000818           END-IF.
000819           MOVE WS-REQUIRED-AMPS-INT TO WS-CALC-AMPS.
000820       2829-COMPUTE-JIT-AMPS-EXIT.
000821           EXIT.
000822       EJECT
000823*****************************************************************
000824*            2900 - UNEXPECTED-CHANGE HANDLER                    *
000825*            USES THE LOOKAHEAD BUFFER FOR THE DISCONNECT CHECK   *
000826*****************************************************************
000827       2900-HANDLE-UNEXPECTED-CHANGE.
000828           MOVE SPACES TO WS-CHANGE-OUTCOME.
000829           IF WS-REMEMBERED-CHG-SWITCH = SNAP-CHARGING OF WS-CURR-SNAPSHOT
000830               AND WS-REMEMBERED-AMPS =
000831                   SNAP-CHARGING-AMPS OF WS-CURR-SNAPSHOT
000832               SET WS-OUTCOME-EXPECTED TO TRUE
000833               GO TO 2999-HANDLE-UNEXPECTED-CHANGE-EXIT
000834           END-IF.
000835           IF WS-REMEMBERED-CHG-SWITCH = 'Y'
000836               AND SNAP-CHARGING OF WS-CURR-SNAPSHOT = 'N'
000837               IF NOT WS-LOOKAHEAD-EOF
000838                   IF SNAP-CONNECTED OF WS-LOOKAHEAD-SNAPSHOT = 'N'
000839                       SET WS-OUTCOME-DISCONNECTED TO TRUE
000840                       GO TO 2999-HANDLE-UNEXPECTED-CHANGE-EXIT
000841                   END-IF
000842               END-IF
000843           END-IF.
000844           IF SNAP-CHARGING OF WS-CURR-SNAPSHOT = 'Y'
000845               AND WS-REMEMBERED-CHG-SWITCH = 'N'
000846               AND WS-SCHED-MATCH
000847               SET WS-OUTCOME-SCHEDULED TO TRUE
000848               GO TO 2999-HANDLE-UNEXPECTED-CHANGE-EXIT
000849           END-IF.
000850           IF WS-REMEMBERED-AMPS NOT =
000851                   SNAP-CHARGING-AMPS OF WS-CURR-SNAPSHOT
000852               AND SNAP-CHARGING OF WS-CURR-SNAPSHOT = 'N'
000853               SET WS-OUTCOME-IGNORED TO TRUE
000854               GO TO 2999-HANDLE-UNEXPECTED-CHANGE-EXIT
000855           END-IF.
000856           SET WS-OUTCOME-MANUAL TO TRUE.
000857       2999-HANDLE-UNEXPECTED-CHANGE-EXIT.
000858           EXIT.
000859       EJECT
000860*****************************************************************
000861*        3000 - DECISION ENGINE, PER-SNAPSHOT RULE LADDER        *
000862*        NOTE: DEC-ACTION = SCHEDULED IS NOT RAISED AS ITS OWN   *
000863*        RULE -- WS-OUTCOME-SCHEDULED CAN ONLY BE SET WHEN THE   *
000864*        SITE IS ALREADY CHARGING (2900), SO THE ONLY PLACE IT   *
000865*        CAN SURFACE IS THE "CHARGING, TARGET UNCHANGED" LEG     *
000866*        BELOW, WHERE IT PROMOTES WHAT WOULD OTHERWISE BE A      *
000867*        NONE RESULT TO SCHEDULED SO THE RUN TOTALS CAN COUNT    *
000868*        IT (KT, EV-1310).                                       *
000869*****************************************************************
000870       3000-APPLY-DECISION-RULES.
000871           MOVE SPACES TO WS-NOTE-TEXT.
000872           MOVE SPACES TO DEC-ACTION.
000873           MOVE ZERO TO DEC-TARGET-AMPS.
000874           MOVE WS-STRATEGY-CODE TO DEC-BAT-STRATEGY.
000875           MOVE SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT TO DEC-TIME-OF-DAY.
000876           IF SNAP-CONNECTED OF WS-CURR-SNAPSHOT = 'N'
000877               MOVE 'SKIP-DISC' TO DEC-ACTION
000878               GO TO 3090-APPLY-DECISION-RULES-FINISH
000879           END-IF.
000880           IF SNAP-CHARGING-PLAN OF WS-CURR-SNAPSHOT = 'MA'
000881               MOVE 'MANUAL' TO DEC-ACTION
000882               MOVE 'PLAN IS MANUAL' TO WS-NOTE-TEXT
000883               SET WS-WAS-MANUAL TO TRUE
000884               GO TO 3090-APPLY-DECISION-RULES-FINISH
000885           END-IF.
000886           IF NOT WS-WAS-MANUAL
000887               PERFORM 2900-HANDLE-UNEXPECTED-CHANGE
000888                   THRU 2999-HANDLE-UNEXPECTED-CHANGE-EXIT
000889               MOVE SNAP-CHARGING OF WS-CURR-SNAPSHOT
000890                   TO WS-REMEMBERED-CHG-SWITCH
000891               MOVE SNAP-CHARGING-AMPS OF WS-CURR-SNAPSHOT
000892                   TO WS-REMEMBERED-AMPS
000893               IF WS-OUTCOME-DISCONNECTED
000894                   MOVE 'SKIP-DISC' TO DEC-ACTION
000895                   GO TO 3090-APPLY-DECISION-RULES-FINISH
000896               END-IF
000897               IF WS-OUTCOME-MANUAL
000898                   MOVE 'MANUAL' TO DEC-ACTION
000899                   MOVE 'CONTROL RELINQUISHED' TO WS-NOTE-TEXT
000900                   SET WS-WAS-MANUAL TO TRUE
000901                   GO TO 3090-APPLY-DECISION-RULES-FINISH
000902               END-IF
000903               IF WS-OUTCOME-SCHEDULED
000904                   MOVE 'SCHEDULED START' TO WS-NOTE-TEXT
000905               END-IF
000906           END-IF.
000907           MOVE 'N' TO WS-WAS-MANUAL-SWITCH.
000908           IF WS-TARGET-AMPS-SEL = ZERO
000909               IF SNAP-CHARGING OF WS-CURR-SNAPSHOT = 'Y'
000910                   MOVE 'STOP' TO DEC-ACTION
000911                   MOVE 'N' TO WS-REMEMBERED-CHG-SWITCH
000912               ELSE
000913                   MOVE 'NONE' TO DEC-ACTION
000914                   IF WS-NOTE-TEXT = SPACES
000915                       MOVE 'NO CHARGING NEEDED' TO WS-NOTE-TEXT
000916                   END-IF
000917               END-IF
000918               GO TO 3090-APPLY-DECISION-RULES-FINISH
000919           END-IF.
000920           IF SNAP-CHARGING OF WS-CURR-SNAPSHOT = 'N'
000921               IF SNAP-CAR-SOC OF WS-CURR-SNAPSHOT >
000922                       SNAP-TOP-UP-LIMIT OF WS-CURR-SNAPSHOT
000923                   MOVE 'SKIP-FULL' TO DEC-ACTION
000924               ELSE
000925                   MOVE 'START' TO DEC-ACTION
000926                   MOVE WS-TARGET-AMPS-SEL TO DEC-TARGET-AMPS
000927                   MOVE 'Y' TO WS-REMEMBERED-CHG-SWITCH
000928                   MOVE WS-TARGET-AMPS-SEL TO WS-REMEMBERED-AMPS
000929               END-IF
000930           ELSE
000931               IF WS-TARGET-AMPS-SEL NOT =
000932                       SNAP-CHARGING-AMPS OF WS-CURR-SNAPSHOT
000933                   MOVE 'ADJUST' TO DEC-ACTION
000934                   MOVE WS-TARGET-AMPS-SEL TO DEC-TARGET-AMPS
000935                   MOVE WS-TARGET-AMPS-SEL TO WS-REMEMBERED-AMPS
000936               ELSE
000937                   IF WS-OUTCOME-SCHEDULED
000938                       MOVE 'SCHEDULED' TO DEC-ACTION
000939                   ELSE
000940                       MOVE 'NONE' TO DEC-ACTION
000941                   END-IF
000942               END-IF
000943           END-IF.
000944       3090-APPLY-DECISION-RULES-FINISH.
000945           IF WS-FORCE-MAX-SPEED
000946               MOVE 'SWITCH TO MAX SPEED' TO WS-NOTE-TEXT
000947           END-IF.
000948           MOVE WS-NOTE-TEXT TO DEC-NOTE.
000949           PERFORM 3200-WRITE-DECISION-RECORD
000950               THRU 3299-WRITE-DECISION-RECORD-EXIT.
000951           PERFORM 3300-ACCUMULATE-TOTALS
000952               THRU 3399-ACCUMULATE-TOTALS-EXIT.
000953       3099-APPLY-DECISION-RULES-EXIT.
000954           EXIT.
000955       EJECT
000956*****************************************************************
000957*             3100 - WRITE THE METRICS RECORD                    *
000958*****************************************************************
000959       3100-WRITE-METRICS-RECORD.
000960           MOVE SNAP-TIME-OF-DAY OF WS-CURR-SNAPSHOT TO MET-TIME-OF-DAY.
000961           MOVE SNAP-CHARGING-AMPS OF WS-CURR-SNAPSHOT
000962               TO MET-CHARGING-AMPS.
000963           MOVE SNAP-CHARGING-LIMIT OF WS-CURR-SNAPSHOT
000964               TO MET-CHARGING-LIMIT.
000965           MOVE SNAP-CHARGING-PLAN OF WS-CURR-SNAPSHOT
000966               TO MET-CHARGING-PLAN.
000967           MOVE SNAP-TOP-UP-LIMIT OF WS-CURR-SNAPSHOT TO MET-TOP-UP-LIMIT.
000968           MOVE SNAP-INVERTER-SOC OF WS-CURR-SNAPSHOT TO MET-INVERTER-SOC.
000969           MOVE SNAP-CAR-SOC OF WS-CURR-SNAPSHOT TO MET-CAR-SOC.
000970           MOVE SNAP-BATTERY-LOAD OF WS-CURR-SNAPSHOT TO MET-BATTERY-LOAD.
000971           MOVE SNAP-TOTAL-LOAD OF WS-CURR-SNAPSHOT TO MET-TOTAL-LOAD.
000972           MOVE SNAP-GRID-POWER OF WS-CURR-SNAPSHOT TO MET-GRID-POWER.
000973           MOVE SNAP-PV-POWER OF WS-CURR-SNAPSHOT TO MET-PV-POWER.
000974           MOVE SNAP-CONNECTED OF WS-CURR-SNAPSHOT TO MET-CONNECTED.
000975           MOVE SNAP-CHARGING OF WS-CURR-SNAPSHOT TO MET-CHARGING.
000976           MOVE WS-STRATEGY-CODE TO MET-STRATEGY.
000977           MOVE WS-TARGET-AMPS-SEL TO MET-TARGET-AMPS.
000978           MOVE WS-TARGET-POWER-SEL TO MET-TARGET-POWER.
000979           WRITE KV-METRICS-RECORD.
000980           IF NOT METRICS-IO-OK
000981               DISPLAY 'WRITE FAILED ON METRICS FILE'
000982               DISPLAY 'FILE STATUS=' WS-METRICS-IO-STATUS
000983               GO TO EOJ9900-ABEND
000984           END-IF.
000985       3199-WRITE-METRICS-RECORD-EXIT.
000986           EXIT.
000987       EJECT
000988*****************************************************************
000989*             3200 - WRITE THE DECISION RECORD                   *
000990*****************************************************************
000991       3200-WRITE-DECISION-RECORD.
000992           WRITE KV-DECISION-RECORD.
000993           IF NOT DECISION-IO-OK
000994               DISPLAY 'WRITE FAILED ON DECISION FILE'
000995               DISPLAY 'FILE STATUS=' WS-DECISION-IO-STATUS
000996               GO TO EOJ9900-ABEND
000997           END-IF.
000998       3299-WRITE-DECISION-RECORD-EXIT.
000999           EXIT.
001000       EJECT
001001*****************************************************************
001002*              3300 - ACCUMULATE RUN TOTALS                      *
001003*****************************************************************
001004       3300-ACCUMULATE-TOTALS.
001005           EVALUATE DEC-ACTION
001006               WHEN 'NONE'
001007                   ADD 1 TO WS-CNT-NONE
001008               WHEN 'START'
001009                   ADD 1 TO WS-CNT-START
001010                   ADD DEC-TARGET-AMPS TO WS-AMP-CHANGE-SUM
001011               WHEN 'STOP'
001012                   ADD 1 TO WS-CNT-STOP
001013               WHEN 'ADJUST'
001014                   ADD 1 TO WS-CNT-ADJUST
001015                   ADD DEC-TARGET-AMPS TO WS-AMP-CHANGE-SUM
001016               WHEN 'MANUAL'
001017                   ADD 1 TO WS-CNT-MANUAL
001018               WHEN 'SKIP-DISC'
001019                   ADD 1 TO WS-CNT-SKIP-DISC
001020               WHEN 'SKIP-FULL'
001021                   ADD 1 TO WS-CNT-SKIP-FULL
001022               WHEN 'SCHEDULED'
001023                   ADD 1 TO WS-CNT-SCHEDULED
001024           END-EVALUATE.
001025       3399-ACCUMULATE-TOTALS-EXIT.
001026           EXIT.
001027       EJECT
001028*****************************************************************
001029*           EOJ8000 - WRITE THE RUN-TOTALS TRAILER                *
001030*****************************************************************
001031       EOJ8000-WRITE-TOTALS.
001032           MOVE '**TOTALS**' TO TOT-LITERAL.
001033           MOVE WS-RECORDS-READ TO TOT-RECORDS-READ.
001034           MOVE WS-CNT-NONE TO TOT-CNT-NONE.
001035           MOVE WS-CNT-START TO TOT-CNT-START.
001036           MOVE WS-CNT-STOP TO TOT-CNT-STOP.
001037           MOVE WS-CNT-ADJUST TO TOT-CNT-ADJUST.
001038           MOVE WS-CNT-MANUAL TO TOT-CNT-MANUAL.
001039           MOVE WS-CNT-SKIP-DISC TO TOT-CNT-SKIP-DISC.
001040           MOVE WS-CNT-SKIP-FULL TO TOT-CNT-SKIP-FULL.
001041           MOVE WS-CNT-SCHEDULED TO TOT-CNT-SCHEDULED.
001042           MOVE WS-AMP-CHANGE-SUM TO TOT-AMP-CHANGE-SUM.
001043           WRITE KV-TOTALS-RECORD.
001044           IF NOT DECISION-IO-OK
001045               DISPLAY 'WRITE FAILED ON DECISION TOTALS RECORD'
001046               DISPLAY 'FILE STATUS=' WS-DECISION-IO-STATUS
001047               GO TO EOJ9900-ABEND
001048           END-IF.
001049       EOJ8099-WRITE-TOTALS-EXIT.
001050           EXIT.
001051       EJECT
001052*****************************************************************
001053*       EOJ9000/EOJ9900/EOJ9999 - CLOSE DOWN AND ABEND EXIT       *
001054*****************************************************************
001055       EOJ9000-CLOSE-FILES.
001056           CLOSE CONFIG-FILE
001057                 SNAPSHOT-FILE
001058                 DECISION-FILE
001059                 METRICS-FILE.
001060           DISPLAY 'KEVBAT01 - NORMAL END OF JOB'.
001061           DISPLAY 'RECORDS PROCESSED = ' WS-RECORDS-READ.
001062           GO TO EOJ9999-EXIT.
001063       EOJ9900-ABEND.
001064           SET WS-ABEND TO TRUE.
001065           MOVE 0016 TO WS-RETURN-CODE.
001066           DISPLAY 'KEVBAT01 - ABNORMAL END OF JOB'.
001067           CLOSE CONFIG-FILE
001068                 SNAPSHOT-FILE
001069                 DECISION-FILE
001070                 METRICS-FILE.
001071       EOJ9999-EXIT.
001072           EXIT.
