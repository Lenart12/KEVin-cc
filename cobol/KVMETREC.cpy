000001*****************************************************************
000002*                                                                *
000003*    KVMETREC -- METRICS RECORD (ONE PER CYCLE, FIXED LAYOUT)   *
000004*    OUTPUT TO FILE METRICS -- EVERY INPUT AND EVERY COMPUTED    *
000005*    INTERMEDIATE THE CONTROLLER TOUCHED THIS CYCLE               *
000006*                                                                *
000007*    -------------------------------------------------------    *
000008*    VERS  | DATE       | BY  | COMMENT                         *
000009*    -------------------------------------------------------    *
000010*    A.00  | 1994-06-30 | BC  | ORIGINAL LAYOUT, 5 POLICIES      *
000011*    A.01  | 2011-09-02 | KT  | ADDED 7-PLAN AMPS/POWER TABLE     *
000012*          |            |     | AND SELECTED-PLAN TOTALS(EV-1042)*
000013*****************************************************************
000014       01  KV-METRICS-RECORD.
000015*        ---> THE 12 SNAPSHOT INPUTS, CARRIED THROUGH UNCHANGED
000016           05  MET-TIME-OF-DAY        PIC 9(05).
000017           05  MET-CHARGING-AMPS      PIC 9(03).
000018           05  MET-CHARGING-LIMIT     PIC 9(03).
000019           05  MET-CHARGING-PLAN      PIC X(02).
000020           05  MET-TOP-UP-LIMIT       PIC 9(03).
000021           05  MET-INVERTER-SOC       PIC S9(03)V99.
000022           05  MET-CAR-SOC            PIC S9(03)V99.
000023           05  MET-BATTERY-LOAD       PIC S9(06)V99.
000024           05  MET-TOTAL-LOAD         PIC 9(06)V99.
000025           05  MET-GRID-POWER         PIC S9(06)V99.
000026           05  MET-PV-POWER           PIC 9(06)V99.
000027           05  MET-CONNECTED          PIC X(01).
000028           05  MET-CHARGING           PIC X(01).
000029*        ---> BATTERY STRATEGY SELECTED THIS CYCLE
000030           05  MET-STRATEGY           PIC X(02).
000031*        ---> MAX POWER AVAILABLE UNDER EACH OF THE 5 POLICIES
000032           05  MET-POLICY-POWERS.
000033               10  MET-PWR-NOCHG          PIC S9(06)V99.
000034               10  MET-PWR-SOLAR          PIC S9(06)V99.
000035               10  MET-PWR-MINSOLAR       PIC S9(06)V99.
000036               10  MET-PWR-MINBAT         PIC S9(06)V99.
000037               10  MET-PWR-FULL           PIC S9(06)V99.
000038           05  MET-POLICY-PWR-TABLE REDEFINES MET-POLICY-POWERS.
000039               10  MET-POLICY-PWR         PIC S9(06)V99 OCCURS 5 TIMES.
000040*        ---> TARGET AMPS COMPUTED FOR EACH OF THE 7 OPERATOR-
000041*        ---> SELECTABLE PLANS, IN PLAN-CODE ORDER MA/SO/MS/NI/
000042*        ---> SN/MB/XS
000043           05  MET-PLAN-AMPS.
000044               10  MET-AMPS-MA            PIC 9(03).
000045               10  MET-AMPS-SO            PIC 9(03).
000046               10  MET-AMPS-MS            PIC 9(03).
000047               10  MET-AMPS-NI            PIC 9(03).
000048               10  MET-AMPS-SN            PIC 9(03).
000049               10  MET-AMPS-MB            PIC 9(03).
000050               10  MET-AMPS-XS            PIC 9(03).
000051*        ---> ALTERNATE TABLE VIEW, SUBSCRIPTED BY PLAN-TABLE
000052*        ---> POSITION DURING THE PER-PLAN COMPUTE LOOP IN KEVBAT1
000053           05  MET-PLAN-AMPS-TABLE REDEFINES MET-PLAN-AMPS.
000054               10  MET-PLAN-AMP           PIC 9(03) OCCURS 7 TIMES.
000055*        ---> TARGET POWER FOR EACH OF THE SAME 7 PLANS =
000056*        ---> AMPS X VOLTS X PHASES X EFFICIENCY
000057           05  MET-PLAN-POWERS.
000058               10  MET-POWER-MA           PIC 9(07)V99.
000059               10  MET-POWER-SO           PIC 9(07)V99.
000060               10  MET-POWER-MS           PIC 9(07)V99.
000061               10  MET-POWER-NI           PIC 9(07)V99.
000062               10  MET-POWER-SN           PIC 9(07)V99.
000063               10  MET-POWER-MB           PIC 9(07)V99.
000064               10  MET-POWER-XS           PIC 9(07)V99.
000065           05  MET-PLAN-PWR-TABLE REDEFINES MET-PLAN-POWERS.
000066               10  MET-PLAN-PWR           PIC 9(07)V99 OCCURS 7 TIMES.
000067*        ---> TARGET AMPS/POWER FOR THE PLAN ACTUALLY SELECTED
000068*        ---> ON THE SNAPSHOT (SNAP-CHARGING-PLAN)
000069           05  MET-TARGET-AMPS        PIC 9(03).
000070           05  MET-TARGET-POWER       PIC 9(07)V99.
000071           05  FILLER                 PIC X(02).
