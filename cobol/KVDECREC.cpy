000001*****************************************************************
000002*                                                                *
000003*    KVDECREC -- DECISION RECORD (ONE PER CYCLE, PLUS TRAILER)  *
000004*    OUTPUT TO FILE DECISIONS, DOUBLES AS THE PRINTABLE REPORT   *
000005*                                                                *
000006*    -------------------------------------------------------    *
000007*    VERS  | DATE       | BY  | COMMENT                         *
000008*    -------------------------------------------------------    *
000009*    A.00  | 1991-04-08 | BC  | ORIGINAL LAYOUT                 *
000010*    A.01  | 2004-02-17 | RLJ | WIDENED NOTE TO 30 CHARS         *
000011*****************************************************************
000012       01  KV-DECISION-RECORD.
000013           05  DEC-TIME-OF-DAY        PIC 9(05).
000014           05  DEC-ACTION             PIC X(10).
000015               88  DEC-ACT-NONE           VALUE 'NONE'.
000016               88  DEC-ACT-START          VALUE 'START'.
000017               88  DEC-ACT-STOP           VALUE 'STOP'.
000018               88  DEC-ACT-ADJUST         VALUE 'ADJUST'.
000019               88  DEC-ACT-MANUAL         VALUE 'MANUAL'.
000020               88  DEC-ACT-SKIP-DISC      VALUE 'SKIP-DISC'.
000021               88  DEC-ACT-SKIP-FULL      VALUE 'SKIP-FULL'.
000022               88  DEC-ACT-SCHEDULED      VALUE 'SCHEDULED'.
000023           05  DEC-TARGET-AMPS        PIC 9(03).
000024           05  DEC-BAT-STRATEGY       PIC X(02).
000025               88  DEC-STRAT-NO-CHARGE    VALUE 'NC'.
000026               88  DEC-STRAT-RESERVE      VALUE 'RV'.
000027               88  DEC-STRAT-PS-MINIMAL   VALUE 'PM'.
000028               88  DEC-STRAT-PEAK-SHAVE   VALUE 'PS'.
000029           05  DEC-NOTE               PIC X(30).
000030           05  FILLER                 PIC X(30).
000031*****************************************************************
000032*    KV-TOTALS-RECORD -- END-OF-FILE TRAILER, SAME LRECL AS      *
000033*    KV-DECISION-RECORD, WRITTEN ONCE AFTER THE LAST SNAPSHOT    *
000034*****************************************************************
000035       01  KV-TOTALS-RECORD.
000036           05  TOT-LITERAL            PIC X(10) VALUE '**TOTALS**'.
000037           05  TOT-RECORDS-READ       PIC 9(05).
000038           05  TOT-ACTION-COUNTS.
000039               10  TOT-CNT-NONE           PIC 9(05).
000040               10  TOT-CNT-START          PIC 9(05).
000041               10  TOT-CNT-STOP           PIC 9(05).
000042               10  TOT-CNT-ADJUST         PIC 9(05).
000043               10  TOT-CNT-MANUAL         PIC 9(05).
000044               10  TOT-CNT-SKIP-DISC      PIC 9(05).
000045               10  TOT-CNT-SKIP-FULL      PIC 9(05).
000046               10  TOT-CNT-SCHEDULED      PIC 9(05).
000047           05  TOT-AMP-CHANGE-SUM     PIC S9(05).
000048           05  FILLER                 PIC X(20).
