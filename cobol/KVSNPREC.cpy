000001*****************************************************************
000002*                                                                *
000003*    KVSNPREC -- SITE-SNAPSHOT RECORD (ONE PER CYCLE)           *
000004*    INPUT TO KEVBAT1, CHRONOLOGICAL ORDER IN FILE SNAPSHOTS     *
000005*                                                                *
000006*    -------------------------------------------------------    *
000007*    VERS  | DATE       | BY  | COMMENT                         *
000008*    -------------------------------------------------------    *
000009*    A.00  | 1991-04-08 | BC  | ORIGINAL LAYOUT                 *
000010*    A.01  | 1998-11-20 | BC  | ADDED GRID-POWER (Y2K PASS)     *
000011*    A.02  | 2011-09-02 | KT  | ADDED TOP-UP-LIMIT (EV-1042)    *
000012*    A.03  | 2019-08-06 | KT  | DROPPED SNAP-TOD-ALPHA -- THE   *
000013*          |            |     | ALPHANUMERIC REDEFINE OF THE    *
000014*          |            |     | TIME-OF-DAY WAS NEVER STRUNG    *
000015*          |            |     | INTO DEC-NOTE OR READ ANYWHERE  *
000016*          |            |     | ELSE (EV-1480)                  *
000017*****************************************************************
000018       01  KV-SNAPSHOT-RECORD.
000019           05  SNAP-TIME-OF-DAY       PIC 9(05).
000020           05  SNAP-EPOCH-TIME        PIC 9(10).
000021           05  SNAP-CHARGING-AMPS     PIC 9(03).
000022           05  SNAP-CHARGING-LIMIT    PIC 9(03).
000023           05  SNAP-CHARGING-PLAN     PIC X(02).
000024               88  SNAP-PLAN-MANUAL           VALUE 'MA'.
000025               88  SNAP-PLAN-SOLAR-ONLY       VALUE 'SO'.
000026               88  SNAP-PLAN-MIN-SOLAR        VALUE 'MS'.
000027               88  SNAP-PLAN-NIGHTLY          VALUE 'NI'.
000028               88  SNAP-PLAN-SOLAR-NIGHTLY    VALUE 'SN'.
000029               88  SNAP-PLAN-MIN-BATTERY      VALUE 'MB'.
000030               88  SNAP-PLAN-MAX-SPEED        VALUE 'XS'.
000031           05  SNAP-TOP-UP-LIMIT      PIC 9(03).
000032           05  SNAP-INVERTER-SOC      PIC S9(03)V99.
000033           05  SNAP-CAR-SOC           PIC S9(03)V99.
000034           05  SNAP-BATTERY-LOAD      PIC S9(06)V99.
000035           05  SNAP-TOTAL-LOAD        PIC 9(06)V99.
000036           05  SNAP-GRID-POWER        PIC S9(06)V99.
000037           05  SNAP-PV-POWER          PIC 9(06)V99.
000038           05  SNAP-CONNECTED         PIC X(01).
000039               88  SNAP-IS-CONNECTED          VALUE 'Y'.
000040           05  SNAP-CHARGING          PIC X(01).
000041               88  SNAP-IS-CHARGING           VALUE 'Y'.
000042           05  FILLER                 PIC X(10).
